000100********************************************
000200*                                          *
000300*  Record Definition For The P&L Extract   *
000400*           File                           *
000500********************************************
000600*  File size 55 bytes.
000700*
000800* 12/01/26 vbc - Created.
000900*
001000         fd  PL-Extract-File.
001100*
001200         01  PL-Extract-Record.
001300             03  PLX-Item-Name         pic x(40).
001400* delimiter marker, year header, item name, or blank
001500             03  PLX-Amount            pic x(15).
001600* amount text, digits + optional commas, may be blank
001650             03  filler                pic x(05).
001700*
