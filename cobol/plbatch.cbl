000100******************************************************************
000200*                                                                *
000300*              P And L Extract - Block Splitter                  *
000400*         Drives Consolidation And YoY Analysis Per Block        *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.          plbatch.
001200 author.              Vincent B Coen.
001300 installation.        Applewood Computers.
001400 date-written.        14/03/1986.
001500 date-compiled.
001600 security.            Copyright (C) 2026 & later, Vincent Bryan Coen.
001700*                     Distributed under the GNU General Public License.
001800*                     See the file COPYING for details.
001900**
002000*    Remarks.         Batch driver for the Profit & Loss Statement
002100*                     Consolidation and Year-on-Year Analysis run.
002200*
002300*                     Reads the raw P&L extract (one or more company
002400*                     data blocks concatenated vertically), splits it
002500*                     at delimiter rows into named blocks, then for
002600*                     each surviving block CALLs PLCONSOL to pivot the
002700*                     year sections into one item-by-year table and
002800*                     print the Consolidated report, followed by
002900*                     PLYOYAN to print the Year-on-Year report from
003000*                     that table.
003100**
003200*    Version.         See Prog-Name in WS.
003300**
003400*    Called Modules.
003500*                     PLCONSOL.  Consolidation + Consolidated report.
003600*                     PLYOYAN.   YoY analysis + YoY report.
003700**
003800*    Files used :
003900*                     EXTRACT-FILE.       Raw P&L extract (input).
004000**
004100*    Error messages used.
004200* System wide:
004300*                     SY001, SY014.
004400* Program specific:
004500*                     PL001 - PL003.
004600**
004700* Changes:
004800* 14/03/86 jpc - 1.0.00 Created - monthly split of the P&L extract
004900*                       into a fixed 12 location blocks, one per
005000*                       print run, no delimiter detection needed.
005100* 02/09/89 jpc -    .01 Added SY001/SY014 abort messages - operator
005200*                       was getting a raw ON SIZE ERROR dump.
005300* 17/11/92 klm -    .02 Re-sequenced for the new 3480 cartridge
005400*                       extract feed, replacing card-image input.
005500* 23/06/95 klm - 2.0.00 Added the surviving-block count to the
005600*                       end-of-run totals line.
005700* 09/02/98 rfd -    .01 Y2K remediation - all year fields re-sized
005800*                       to PIC 9(4) project wide.
005900* 14/01/99 rfd -    .02 Verified clean century rollover in the
006000*                       1999/2000 parallel test run.
006100* 27/08/03 djb -    .03 Extract feed moved from tape to the nightly
006200*                       FTP drop; SELECT/ASSIGN updated, no other
006300*                       change.
006400* 11/11/09 pww -    .04 Added file-status display on open failure,
006500*                       was a silent abend before this.
006600* 12/01/26 vbc - 3.0.00 Rewritten for the new variable-block,
006700*                       delimiter-row extract format (multiple
006800*                       named company blocks per run) - started
006900*                       coding from build-cbasic, its row-by-row
007000*                       marker scan is the nearest fit to the
007100*                       delimiter-row scan needed here.
007200* 15/01/26 vbc -    .01 Added AA012-Test-Delimiter, AA013-Name-Block.
007300* 19/01/26 vbc -    .02 Added AA013A-Make-Unique-Name (the "_2", "_3"
007400*                       suffix rule) and the PL-Block-Name-Table.
007500* 22/01/26 vbc -    .03 Single-block fallback (no delimiters found)
007600*                       and leading "unknown file 1" block added.
007700* 26/01/26 vbc - 3.1.00 Switched PLCONSOL/PLYOYAN calling sequence to
007800*                       use WS-Run-Switch so the report files open
007900*                       once and close once across the whole run.
008000* 03/02/26 vbc -    .01 Silently skip a block when PLCONSOL returns
008100*                       a zero item count (nothing to report).
008200* 09/02/26 vbc -    .02 Replaced the per-block file re-open with a
008300*                       single pass into PL-Extract-Buffer, sliced
008400*                       per block - one read of the extract only.
008500* 24/02/26 hjr -    .03 WS-Caller/WS-Called are now stamped before
008600*                       every CALL of PLCONSOL/PLYOYAN - they were
008700*                       sitting unset in WS-Calling-Data, left over
008800*                       from the old menu-chaining copybook.
008850* 02/03/26 hjr - 3.2.00 Added copy "wsplitm.cob" - PL-Item-Table
008860*                       is passed on every CALL of PLCONSOL/
008870*                       PLYOYAN below but PLBATCH never declared
008880*                       it, relying on the called programs'
008890*                       own Linkage copy alone.
008900*
009000*************************************************************************
009100* Copyright Notice.
009200* ****************
009300*
009400* This notice supersedes all prior copyright notices & was updated 2024-04-16.
009500*
009600* These files and programs are part of the Applewood Computers Accounting
009700* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009800*
009900* This program is now free software; you can redistribute it and/or modify it
010000* under the terms listed here and of the GNU General Public License as
010100* published by the Free Software Foundation; version 3 and later as revised
010200* for PERSONAL USAGE ONLY and that includes for use within a business but
010300* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010400*
010500* ACAS is distributed in the hope that it will be useful, but WITHOUT
010600* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
010700* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
010800* for more details. If it breaks, you own both pieces but I will endeavour
010900* to fix it, providing you tell me about the problem.
011000*
011100* You should have received a copy of the GNU General Public License along
011200* with ACAS; see the file COPYING.  If not, write to the Free Software
011300* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
011400*
011500*************************************************************************
011600*
011700 environment             division.
011800*================================
011900*
012000 configuration           section.
012100 special-names.
012200     C01 is TOP-OF-FORM.
012300*
012400 input-output            section.
012500 file-control.
012600     copy "selplext.cob".
012700*
012800 data                    division.
012900*================================
013000*
013100 file section.
013200*
013300     copy "fdplext.cob".
013400*
013500 working-storage section.
013600*-----------------------
013700 77  Prog-Name               pic x(17) value "PLBATCH (3.2.00)".
013800*
013900 01  WS-Data.
014000     03  PL-Ext-Status       pic xx      value zero.
014100     03  PL-Ext-Status-N redefines PL-Ext-Status pic 9(2).
014200*    numeric view used when PL-Ext-Status is tested against 9n vals
014300     03  WS-Row-No           binary-short unsigned value zero.
014400     03  WS-Start-Row        binary-short unsigned value zero.
014500     03  WS-End-Row          binary-short unsigned value zero.
014600     03  A                   pic 99       value zero.
014700     03  B                   pic 99       value zero.
014800     03  filler              pic x(05).
014900*
015000 01  WS-Delim-Flags.
015100     03  WS-Is-Delimiter-Sw  pic x        value "N".
015200         88  WS-Is-Delimiter             value "Y".
015300     03  WS-Is-Filename-Sw   pic x        value "N".
015400         88  WS-Is-Filename-Delim        value "Y".
015500     03  filler              pic x(10).
015600*
015700 01  WS-Temp-Name            pic x(40)    value spaces.
015800 01  WS-Temp-Name-R redefines WS-Temp-Name.
015900*    stem/tail split used by aa016-Strip-Trailing-Suffix
016000     03  Wst-Stem            pic x(37).
016100     03  Wst-Tail            pic x(3).
016200 01  WS-Underscore-Pos       binary-short unsigned value zero.
016300 01  WS-Trailing-No          pic 9(3)     value zero.
016400 01  WS-Trailing-No-X redefines WS-Trailing-No pic x(3).
016500*
016600     copy "wsplblk.cob".
016700     copy "wscall.cob".
016750     copy "wsplitm.cob".
016760*    PL-Item-Table is Linkage in PLCONSOL/PLYOYAN - PLBATCH, as
016770*     the CALLing program, owns the actual storage passed down.
016800*
016900 01  Error-Messages.
017000* System wide:
017100     03  SY001           pic x(46)
017200              value "SY001 Aborting run - see message below".
017300     03  SY014           pic x(40)
017400              value "SY014 Nothing to do - Extract file empty".
017500* Program specific:
017600     03  PL001           pic x(39)
017700              value "PL001 Extract file not found - status ".
017800     03  PL002           pic x(43)
017900              value "PL002 Extract buffer full - row discarded ".
018000     03  PL003           pic x(38)
018100              value "PL003 Boundary table full - block ".
018200     03  filler              pic x(05).
018300*
018400 procedure division.
018500*
018600 aa000-Main                  section.
018700***********************************
018800*
018900     move     zero to Wse-Row-Count.
019000     move     zero to Wsb-Bound-Count.
019100     move     zero to Wsk-Block-Count.
019200     move     zero to WS-Blocks-Produced.
019300*
019400     open     input PL-Extract-File.
019500     if       PL-Ext-Status not = "00"
019600              display  PL001 PL-Ext-Status
019700              display  SY001
019800              goback   returning 1
019900     end-if.
020000*
020100     perform  aa010-Scan-Extract.
020200     close    PL-Extract-File.
020300*
020400     if       Wse-Row-Count = zero
020500              display  SY014
020600              goback   returning 1
020700     end-if.
020800*
020900     if       Wsb-Bound-Count = zero
021000              perform  aa014-Default-Single-Block
021100     else
021200              perform  aa015-Check-Leading-Block
021300     end-if.
021400*
021500     perform  aa030-Open-Called-Programs.
021600     perform  aa020-Run-Blocks
021700              varying Wsb-Bound-Idx from 1 by 1
021800              until   Wsb-Bound-Idx > Wsb-Bound-Count.
021900     perform  aa040-Close-Called-Programs.
022000*
022100     display  "PLBATCH - blocks produced " WS-Blocks-Produced.
022200     goback   returning 0.
022300*
022400 aa000-Exit.
022500     exit     section.
022600*
022700 aa010-Scan-Extract           section.
022800***********************************
022900*
023000*  Single pass over the whole extract: buffer every row (so the
023100*   block cutter below never has to re-read the file) and record
023200*   the row number of every delimiter row found along the way.
023300*
023400     move     zero to WS-Row-No.
023500     perform  aa011-Read-One-Row
023600              until PL-Ext-Status not = "00".
023700*
023800 aa010-Exit.
023900     exit     section.
024000*
024100 aa011-Read-One-Row.
024200*
024300     read     PL-Extract-File
024400              at end
024500              move "10" to PL-Ext-Status
024600              go   to aa011-Exit
024700     end-read.
024800*
024900     add      1 to WS-Row-No.
025000     if       WS-Row-No > 2000
025100              display  PL002 WS-Row-No
025200              go       to aa011-Exit
025300     end-if.
025400*
025500     set      Wse-Row-Idx to WS-Row-No.
025600     move     PLX-Item-Name to Wse-Row-Item-Name (Wse-Row-Idx).
025700     move     PLX-Amount    to Wse-Row-Amount-Txt (Wse-Row-Idx).
025800     move     WS-Row-No     to Wse-Row-Count.
025900*
026000     perform  aa012-Test-Delimiter.
026100     if       WS-Is-Delimiter
026200              perform  aa013-Name-Block
026300     end-if.
026400*
026500 aa011-Exit.
026600     exit.
026700*
026800 aa012-Test-Delimiter.
026900*
027000*  A row is a delimiter when its item-name cell contains the
027100*   marker "ファイル名:" or the marker "----------".
027300*
027400     move     "N" to WS-Is-Delimiter-Sw.
027500     move     "N" to WS-Is-Filename-Sw.
027600*
027700     if       Wse-Row-Item-Name (Wse-Row-Idx) (1:1) not = space
027800              if    Wse-Row-Item-Name (Wse-Row-Idx)
027900                          contains "ファイル名:"
028000                    set   WS-Is-Delimiter      to true
028100                    set   WS-Is-Filename-Delim to true
028200              else
028300                    if    Wse-Row-Item-Name (Wse-Row-Idx)
028400                                contains "----------"
028500                          set   WS-Is-Delimiter to true
028600                    end-if
028700              end-if
028800     end-if.
028900*
029000 aa013-Name-Block.
029100*
029200*  A "ファイル名:" delimiter sets the block name to the
029300*   trimmed text that follows the marker; a
029400*   "----------" delimiter (not the very first boundary) names the
029500*   block from the previous result's name, its trailing "_<n>"
029600*   stripped, with "_<count+1>" appended.
029700*
029800     add      1 to Wsb-Bound-Count.
029900     if       Wsb-Bound-Count > 50
030000              display  PL003 WS-Row-No
030100              subtract 1 from Wsb-Bound-Count
030200              go       to aa013-Exit
030300     end-if.
030400*
030500     set      Wsb-Bound-Idx to Wsb-Bound-Count.
030600     move     WS-Row-No to Wsb-Bound-Row-No (Wsb-Bound-Idx).
030700*
030800     if       WS-Is-Filename-Delim
030900              unstring Wse-Row-Item-Name (Wse-Row-Idx)
031000                       delimited by "ファイル名:"
031100                       into WS-Temp-Name WS-Temp-Name
031200              if       WS-Temp-Name (1:1) = space
031300                 move WS-Temp-Name (2:39) to WS-Temp-Name
031400        end-if
031500     else
031600              if     Wsb-Bound-Count = 1
031700                     move "不明なファイル_1" to WS-Temp-Name
031800              else
031900                     move Wsb-Bound-Name (Wsb-Bound-Idx - 1)
032000                          to WS-Temp-Name
032100                     perform aa016-Strip-Trailing-Suffix
032200                     move Wsb-Bound-Count to WS-Trailing-No
032300                     string   WS-Temp-Name    delimited by space
032400                            "_"               delimited by size
032500                            WS-Trailing-No    delimited by size
032600                            into WS-Temp-Name
032700              end-if
032800     end-if.
032900*
033000     move     WS-Temp-Name to Wsb-Bound-Name (Wsb-Bound-Idx).
033100*
033200 aa013-Exit.
033300     exit.
033400*
033500 aa014-Default-Single-Block.
033600*
033700*  No delimiter rows found at all - the whole extract is one block.
033800*
033900     move     1 to Wsb-Bound-Count.
034000     set      Wsb-Bound-Idx to 1.
034100     move     1 to Wsb-Bound-Row-No (1).
034200     move     "単一データ" to Wsb-Bound-Name (1).
034300*
034400 aa015-Check-Leading-Block.
034500*
034600*  If the first delimiter is not the first row, the rows before
034700*   it form an additional leading block.
034800*
034900     set      Wsb-Bound-Idx to 1.
035000     if       Wsb-Bound-Row-No (1) not = 1
035100              perform  aa017-Shift-Boundaries-Up
035200              set      Wsb-Bound-Idx to 1
035300              move     1 to Wsb-Bound-Row-No (1)
035400              move     "不明なファイル_1" to Wsb-Bound-Name (1)
035500     end-if.
035600*
035700 aa016-Strip-Trailing-Suffix.
035800*
035900     move     zero to WS-Underscore-Pos.
036000     inspect  WS-Temp-Name tallying WS-Underscore-Pos
036100              for characters before initial "_".
036200     if       WS-Underscore-Pos < 40
036300              move WS-Temp-Name (1:WS-Underscore-Pos)
036400                   to WS-Temp-Name
036500     end-if.
036600*
036700 aa017-Shift-Boundaries-Up.
036800*
036900     add      1 to Wsb-Bound-Count.
037000     perform  aa017a-Shift-One
037100              varying B from Wsb-Bound-Count by -1
037200              until   B < 2.
037300*
037400 aa017a-Shift-One.
037500*
037600     set     Wsb-Bound-Idx to B.
037700     move    Wsb-Bound-Row-No (B - 1) to Wsb-Bound-Row-No (B).
037800     move    Wsb-Bound-Name   (B - 1) to Wsb-Bound-Name   (B).
037900*
038000 aa020-Run-Blocks.
038100*
038200*  One boundary entry = one candidate block.  Copy its row slice
038300*   out of PL-Extract-Buffer, hand it to PLCONSOL, and if that
038400*   comes back with an item table, hand it on to PLYOYAN and
038500*   record the final block name as used.
038600*
038700     move     Wsb-Bound-Row-No (Wsb-Bound-Idx) to WS-Start-Row.
038800     if       Wsb-Bound-Idx < Wsb-Bound-Count
038900              compute WS-End-Row =
039000                      Wsb-Bound-Row-No (Wsb-Bound-Idx + 1) - 1
039100     else
039200              move    Wse-Row-Count to WS-End-Row
039300     end-if.
039400*
039500     perform  aa021-Copy-Block-Rows.
039600     perform  aa013a-Make-Unique-Name.
039700*
039800     set      WS-Run-Process to true.
039900     move     "PLBATCH " to WS-Caller.
040000     move     "PLCONSOL" to WS-Called.
040100     call     "PLCONSOL" using WS-Calling-Data
040200                                PL-Block-Row-Table
040300                                PL-Item-Table.
040400*
040500     if       Wsi-Item-Count = zero
040600              display  "PLBATCH - block skipped, no data: "
040700                       WS-Current-Block-Name
040800     else
040900              add      1 to Wsk-Block-Count
041000              set      Wsk-Block-Idx to Wsk-Block-Count
041100              move     WS-Current-Block-Name
041200                       to Wsk-Block-Name (Wsk-Block-Idx)
041300              add      1 to WS-Blocks-Produced
041400              move     "PLBATCH " to WS-Caller
041500              move     "PLYOYAN " to WS-Called
041600              call     "PLYOYAN" using WS-Calling-Data
041700                                       PL-Item-Table
041800     end-if.
041900*
042000 aa021-Copy-Block-Rows.
042100*
042200     move     zero to Wsk-Row-Count.
042300     perform  aa021a-Copy-One-Row
042400              varying WS-Row-No from WS-Start-Row by 1
042500              until   WS-Row-No > WS-End-Row.
042600*
042700 aa021a-Copy-One-Row.
042800*
042900     add     1 to Wsk-Row-Count.
043000     if      Wsk-Row-Count > 500
043100             go     to aa021a-Exit
043200     end-if.
043300     set    Wse-Row-Idx to WS-Row-No.
043400     set    Wsk-Row-Idx to Wsk-Row-Count.
043500     move   Wse-Row-Item-Name  (Wse-Row-Idx)
043600         to Wsk-Row-Item-Name  (Wsk-Row-Idx).
043700     move   Wse-Row-Amount-Txt (Wse-Row-Idx)
043800         to Wsk-Row-Amount-Txt (Wsk-Row-Idx).
043900*
044000 aa021a-Exit.
044100     exit.
044200*
044300 aa013a-Make-Unique-Name.
044400*
044500*  If the chosen name already exists among produced results,
044600*   append "_2", "_3", .. until unique.
044700*
044800     move     Wsb-Bound-Name (Wsb-Bound-Idx)
044900              to WS-Current-Block-Name.
045000     move     1 to B.
045100*
045200 aa013a-Retry.
045300*
045400     move     "N" to WS-Is-Delimiter-Sw.
045500     perform  aa013b-Check-One-Name
045600              varying Wsk-Block-Idx from 1 by 1
045700              until   Wsk-Block-Idx > Wsk-Block-Count.
045800*
045900 aa013b-Check-One-Name.
046000*
046100     if      Wsk-Block-Name (Wsk-Block-Idx) =
046200             WS-Current-Block-Name
046300             set  WS-Is-Delimiter to true
046400     end-if.
046500*
046600     if       WS-Is-Delimiter
046700              add      1 to B
046800              string   Wsb-Bound-Name (Wsb-Bound-Idx)
046900                          delimited by space
047000                       "_"         delimited by size
047100                       B           delimited by size
047200                       into WS-Current-Block-Name
047300              go       to aa013a-Retry
047400     end-if.
047500*
047600 aa030-Open-Called-Programs.
047700*
047800     set      WS-Run-Start to true.
047900     move     "PLBATCH " to WS-Caller.
048000     move     "PLCONSOL" to WS-Called.
048100     call     "PLCONSOL" using WS-Calling-Data
048200                                PL-Block-Row-Table
048300                                PL-Item-Table.
048400     move     "PLYOYAN " to WS-Called.
048500     call     "PLYOYAN"  using WS-Calling-Data
048600                                PL-Item-Table.
048700*
048800 aa040-Close-Called-Programs.
048900*
049000     set      WS-Run-End to true.
049100     move     "PLBATCH " to WS-Caller.
049200     move     "PLCONSOL" to WS-Called.
049300     call     "PLCONSOL" using WS-Calling-Data
049400                                PL-Block-Row-Table
049500                                PL-Item-Table.
049600     move     "PLYOYAN " to WS-Called.
049700     call     "PLYOYAN"  using WS-Calling-Data
049800                                PL-Item-Table.
049900*
