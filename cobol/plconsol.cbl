000100******************************************************************
000200*                                                                *
000300*         P And L Consolidator - Year Section Pivot              *
000400*           And Consolidated Statement Report                    *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100 program-id.          plconsol.
001200 author.              Vincent B Coen.
001300 installation.        Applewood Computers.
001400 date-written.        02/06/1987.
001500 date-compiled.
001600 security.            Copyright (C) 2026 & later, Vincent Bryan Coen.
001700*                     Distributed under the GNU General Public License.
001800*                     See the file COPYING for details.
001900**
002000*    Remarks.         CALLed by PLBATCH once per surviving extract
002100*                     block.  Finds the year-header rows in the
002200*                     block, cuts the rows between them into year
002300*                     sections, cleans and deduplicates the item
002400*                     rows in each section, then merges every
002500*                     section into one row-per-item, column-per-
002600*                     year table (PL-Item-Table) - ascending by
002700*                     year - and prints the Consolidated Statement
002800*                     report from it.
002900*
003000*                     Uses RW (Report Writer for prints).
003100**
003200*    Version.         See Prog-Name in WS.
003300**
003400*    Called Modules.
003500*                     None.
003600**
003700*    Files used :
003800*                     CONSOLIDATED-FILE. Consolidated report (output).
003900**
004000*    Error messages used.
004100* Program specific:
004200*                     PL010 - PL011.
004300**
004400* Changes:
004500* 02/06/87 jrt - 1.0.00 Created - monthly Management Accounts pivot,
004600*                       fixed 5 year columns, heading printed from
004700*                       a literal, not a built-up line.
004800* 14/02/90 jrt -    .01 Added a common-item dedup check - the
004900*                       sundry-items row was double-counting.
005000* 08/10/92 klm -    .02 Re-keyed for the new chart-of-accounts item
005100*                       codes, no column layout change.
005200* 21/07/95 klm - 2.0.00 Added the Control Footing Final item-count
005300*                       total line.
005400* 11/09/98 rfd -    .01 Y2K remediation - year fields widened to
005500*                       PIC 9(4), all 2-digit comparisons removed.
005600* 19/01/99 rfd -    .02 Parallel-ran the 1999/2000 year end, no
005700*                       discrepancies found.
005800* 30/04/03 djb -    .03 Extract feed moved from tape to the nightly
005900*                       FTP drop; SELECT/ASSIGN updated, no other
006000*                       change.
006100* 17/11/09 pww -    .04 Added file-status display on report-file
006200*                       open failure.
006300* 15/01/26 vbc - 3.0.00 Rewritten for the new variable year-section
006400*                       extract format (multiple 20NN headers per
006500*                       block) - started coding from pyrgstr, its
006600*                       RD layout and Print-File handling is the
006700*                       nearest fit, stripped of its screen I-O.
006800* 19/01/26 vbc -    .01 Added bb010-Find-Year-Headers, first kept
006900*                       occurrence of each distinct 20NN wins.
007000* 26/01/26 vbc - 3.1.00 Added WS-Run-Switch dispatch so the report
007100*                       file opens once (S) and closes once (E)
007200*                       across many per-block calls (P) from
007300*                       PLBATCH, instead of per block.
007400* 03/02/26 vbc -    .01 Added bb040a-Insert-Year-Amount - years are
007500*                       merged into each item row in ascending
007600*                       order even when sections appear out of
007700*                       chronological order in the raw extract.
007800* 09/02/26 vbc -    .02 Added WS-Heading-Year table (redefines
007900*                       WS-Heading-Line) so the dynamic column
008000*                       headings are addressed by year slot number
008100*                       instead of a hand-computed byte offset.
008200* 09/02/26 vbc -    .03 Y2K note - Wsy-Hit-Year/Wsi-Item-Year are
008300*                       full 4-digit fields throughout; no 2-digit
008400*                       year windowing is used anywhere in this run.
008500* 10/02/26 vbc -    .04 Fixed bb040-Merge-Sections - the item-lookup
008600*                       PERFORM did not stop on a hit, so Wsi-Item-Idx
008700*                       was past end-of-table by the time an existing
008800*                       item's year was inserted.  Second and later
008900*                       year sections for the same item were landing
009000*                       in the wrong row.
009100* 18/02/26 vbc -    .05 Fixed bb032-Edit-Amount - a leading or
009200*                       trailing "-" on a negative amount was being
009300*                       treated as a non-numeric character and
009400*                       dropped, so a net loss extract line came
009500*                       out positive.  The sign is now kept and
009600*                       applied to WS-Amount-Num.
009700* 24/02/26 hjr -    .06 Widened PL-Con-Head/PL-Con-Detail to carry
009800*                       all 10 year slots instead of the first 5 -
009900*                       a block with more than 5 fiscal years was
010000*                       losing the extra years off the printed
010100*                       Consolidated Statement.
010200* 02/03/26 hjr - 3.2.00 Fixed bb040-Merge-Sections/bb040a - a year
010300*                       was inserted into an item's own local list
010400*                       instead of the block's common year axis,
010500*                       so an item missing from an early year
010600*                       section printed later years shifted left
010700*                       under earlier headings instead of 0 in
010800*                       the missing year.  Items now take their
010900*                       slots straight from PL-Year-Hit-Table;
011000*                       dropped bb040b/bb040c, no longer needed.
011100*
011200*************************************************************************
011300* Copyright Notice.
011400* ****************
011500*
011600* This notice supersedes all prior copyright notices & was updated 2024-04-16.
011700*
011800* These files and programs are part of the Applewood Computers Accounting
011900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
012000*
012100* This program is now free software; you can redistribute it and/or modify it
012200* under the terms listed here and of the GNU General Public License as
012300* published by the Free Software Foundation; version 3 and later as revised
012400* for PERSONAL USAGE ONLY and that includes for use within a business but
012500* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
012600*
012700* ACAS is distributed in the hope that it will be useful, but WITHOUT
012800* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
012900* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
013000* for more details. If it breaks, you own both pieces but I will endeavour
013100* to fix it, providing you tell me about the problem.
013200*
013300* You should have received a copy of the GNU General Public License along
013400* with ACAS; see the file COPYING.  If not, write to the Free Software
013500* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
013600*
013700*************************************************************************
013800*
013900 environment             division.
014000*================================
014100*
014200 configuration           section.
014300 special-names.
014400     C01 is TOP-OF-FORM.
014500*
014600 input-output            section.
014700 file-control.
014800     copy "selplcon.cob".
014900*
015000 data                    division.
015100*================================
015200*
015300 file section.
015400*
015500 fd  PL-Consolidated-File
015600     reports are PL-Consolidated-Report.
015700*
015800 working-storage section.
015900*-----------------------
016000 77  Prog-Name               pic x(17) value "PLCONSOL (3.2.00)".
016100*
016200 01  WS-Data.
016300     03  PL-Con-Status       pic xx      value zero.
016400     03  PL-Con-Status-N redefines PL-Con-Status pic 9(2).
016500     03  WS-Row-Idx2         binary-short unsigned value zero.
016600     03  WS-Sec-Start        binary-short unsigned value zero.
016700     03  WS-Sec-End          binary-short unsigned value zero.
016800     03  WS-Cur-Year         pic 9(4)    value zero.
016900     03  WS-Other-Seq        pic 99      value zero.
017000     03  WS-Page-Lines       binary-char unsigned value 56.
017100     03  WS-Amount-Num       pic s9(13)  value zero.
017200     03  WS-Digit-Cnt        pic 99      value zero.
017300     03  C                   pic 99      value zero.
017400     03  D                   pic 99      value zero.
017500     03  WS-Amt-Neg-Sw       pic x       value "N".
017600         88  WS-Amount-Is-Negative         value "Y".
017700         88  WS-Amount-Not-Negative        value "N".
017800     03  filler              pic x(05).
017900*
018000 01  WS-Amt-Text-Work        pic x(15)   value spaces.
018100 01  WS-Amt-Text-Work-R redefines WS-Amt-Text-Work.
018200     03  WS-Amt-Digit        pic x       occurs 15 times.
018300*
018400 01  WS-Seen-Flags.
018500     03  WS-Name-Found-Sw    pic x       value "N".
018600         88  WS-Name-Already-Seen        value "Y".
018700     03  WS-Year-Found-Sw    pic x       value "N".
018800         88  WS-Year-Slot-Found           value "Y".
018900     03  filler              pic x(10).
019000*
019100* Section dedup register - names already kept in the CURRENT year
019200*  section, reset at the top of each section.
019300*
019400 01  PL-Seen-Table.
019500     03  Wss-Seen-Count      binary-short unsigned value zero.
019600     03  Wss-Seen-Entry      occurs 200 times
019700                              indexed by Wss-Seen-Idx.
019800         05  Wss-Seen-Name   pic x(40).
019900*
020000     copy "wsplyrh.cob".
020100*
020200 01  Error-Messages.
020300     03  PL010   pic x(24) value "PL010 Open failed - ".
020400     03  PL011       pic x(25) value "PL011 Block with no data".
020500*
020600 01  WS-Heading-Line          pic x(130) value spaces.
020700 01  WS-Heading-Line-R redefines WS-Heading-Line.
020800     03  WS-Heading-Year      pic x(13) occurs 10 times.
020900*
021000 linkage section.
021100*----------------
021200*
021300     copy "wscall.cob".
021400     copy "wsplblk.cob".
021500     copy "wsplitm.cob".
021600*
021700 Report section.
021800*---------------
021900*
022000 RD  PL-Consolidated-Report
022100     control      Final
022200     Page Limit   WS-Page-Lines
022300     Heading      1
022400     First Detail 5
022500     Last  Detail WS-Page-Lines.
022600*
022700 01  PL-Con-Head  Type Page Heading.
022800     03  line  1.
022900         05  col   1     pic x(17)   source Prog-Name.
023000         05  col  30     pic x(40)   source WS-Current-Block-Name.
023100         05  col 120     pic x(5)    value "Page ".
023200         05  col 125     pic zz9     source Page-Counter.
023300     03  line  3.
023400         05  col   1 pic x(40)   value "Consolidated Statement".
023500     03  line  5.
023600         05  col   1     pic x(20)   value "Common Item".
023700         05  col  42     pic x(13)   source WS-Heading-Year (1).
023800         05  col  56     pic x(13)   source WS-Heading-Year (2).
023900         05  col  70     pic x(13)   source WS-Heading-Year (3).
024000         05  col  84     pic x(13)   source WS-Heading-Year (4).
024100         05  col  98     pic x(13)   source WS-Heading-Year (5).
024200         05  col 112     pic x(13)   source WS-Heading-Year (6).
024300         05  col 126     pic x(13)   source WS-Heading-Year (7).
024400         05  col 140     pic x(13)   source WS-Heading-Year (8).
024500         05  col 154     pic x(13)   source WS-Heading-Year (9).
024600         05  col 168     pic x(13)   source WS-Heading-Year (10).
024700*
024800 01  PL-Con-Detail  Type Detail.
024900     03  line + 1.
025000         05  col 1 pic x(40) source Wsi-Item-Name (Wsi-Item-Idx).
025100         05  col  42 pic -(13)9
025200                  source  Wsi-Item-Amt (Wsi-Item-Idx, 1)
025300                  present when Wsi-Item-Year (Wsi-Item-Idx, 1)
025400                                not = 0.
025500         05  col  56 pic -(13)9
025600                  source  Wsi-Item-Amt (Wsi-Item-Idx, 2)
025700                  present when Wsi-Item-Year (Wsi-Item-Idx, 2)
025800                                not = 0.
025900         05  col  70 pic -(13)9
026000                  source  Wsi-Item-Amt (Wsi-Item-Idx, 3)
026100                  present when Wsi-Item-Year (Wsi-Item-Idx, 3)
026200                                not = 0.
026300         05  col  84 pic -(13)9
026400                  source  Wsi-Item-Amt (Wsi-Item-Idx, 4)
026500                  present when Wsi-Item-Year (Wsi-Item-Idx, 4)
026600                                not = 0.
026700         05  col  98 pic -(13)9
026800                  source  Wsi-Item-Amt (Wsi-Item-Idx, 5)
026900                  present when Wsi-Item-Year (Wsi-Item-Idx, 5)
027000                                not = 0.
027100         05  col 112 pic -(13)9
027200                  source  Wsi-Item-Amt (Wsi-Item-Idx, 6)
027300                  present when Wsi-Item-Year (Wsi-Item-Idx, 6)
027400                                not = 0.
027500         05  col 126 pic -(13)9
027600                  source  Wsi-Item-Amt (Wsi-Item-Idx, 7)
027700                  present when Wsi-Item-Year (Wsi-Item-Idx, 7)
027800                                not = 0.
027900         05  col 140 pic -(13)9
028000                  source  Wsi-Item-Amt (Wsi-Item-Idx, 8)
028100                  present when Wsi-Item-Year (Wsi-Item-Idx, 8)
028200                                not = 0.
028300         05  col 154 pic -(13)9
028400                  source  Wsi-Item-Amt (Wsi-Item-Idx, 9)
028500                  present when Wsi-Item-Year (Wsi-Item-Idx, 9)
028600                                not = 0.
028700         05  col 168 pic -(13)9
028800                  source  Wsi-Item-Amt (Wsi-Item-Idx, 10)
028900                  present when Wsi-Item-Year (Wsi-Item-Idx, 10)
029000                                not = 0.
029100*
029200 01  type control Footing Final line plus 2.
029300     03  col 1       pic x(34)   value "Total - Common Items :".
029400     03  col 36          pic zzz9    source Wsi-Item-Count.
029500*
029600 procedure division using WS-Calling-Data
029700                           PL-Block-Row-Table
029800                           PL-Item-Table.
029900*
030000 aa000-Main                  section.
030100***********************************
030200*
030300     evaluate true
030400         when WS-Run-Start
030500              perform aa005-Start-Run
030600         when WS-Run-Process
030700              perform aa010-Process-Block
030800         when WS-Run-End
030900              perform aa007-End-Run
031000     end-evaluate.
031100     goback.
031200*
031300 aa000-Exit.
031400     exit     section.
031500*
031600 aa005-Start-Run              section.
031700***********************************
031800*
031900     open     output PL-Consolidated-File.
032000     if       PL-Con-Status not = "00"
032100              display  PL010 PL-Con-Status
032200     end-if.
032300     initiate PL-Consolidated-Report.
032400*
032500 aa005-Exit.
032600     exit     section.
032700*
032800 aa007-End-Run                section.
032900***********************************
033000*
033100     terminate PL-Consolidated-Report.
033200     close    PL-Consolidated-File.
033300*
033400 aa007-Exit.
033500     exit     section.
033600*
033700 aa010-Process-Block          section.
033800***********************************
033900*
034000     move     zero to Wsy-Hit-Count.
034100     move     zero to Wsi-Item-Count.
034200     perform  bb010-Find-Year-Headers
034300              varying WS-Row-Idx2 from 1 by 1
034400              until   WS-Row-Idx2 > Wsk-Row-Count.
034500*
034600     if       Wsy-Hit-Count = zero
034700              display  PL011
034800              go       to aa010-Exit
034900     end-if.
035000*
035100     perform  bb020-Build-Year-Sections
035200              varying Wsy-Hit-Idx from 1 by 1
035300              until   Wsy-Hit-Idx > Wsy-Hit-Count.
035400*
035500     if       Wsi-Item-Count = zero
035600              display  PL011
035700              go       to aa010-Exit
035800     end-if.
035900*
036000     perform  bb050-Build-Heading-Line.
036100     perform  aa050-Print-Consolidated.
036200*
036300 aa010-Exit.
036400     exit     section.
036500*
036600 bb010-Find-Year-Headers.
036700*
036800*  A cell of exactly "20NN" is a year header; keep only the first
036900*   row on which each distinct year is found, later repeats of a
037000*   year already kept are discarded.
037100*
037200     if       Wsk-Row-Item-Name (WS-Row-Idx2) (1:2) = "20"
037300        and   Wsk-Row-Item-Name (WS-Row-Idx2) (1:4) is numeric
037400        and   Wsk-Row-Item-Name (WS-Row-Idx2) (5:36) = spaces
037500              move     "N" to WS-Year-Found-Sw
037600              perform  bb011-Check-Year-Kept
037700                       varying Wsy-Hit-Idx from 1 by 1
037800                       until   Wsy-Hit-Idx > Wsy-Hit-Count
037900              if       not WS-Year-Slot-Found
038000                       add      1 to Wsy-Hit-Count
038100                       set      Wsy-Hit-Idx to Wsy-Hit-Count
038200                       move  Wsk-Row-Item-Name (WS-Row-Idx2) (1:4)
038300                          to Wsy-Hit-Year (Wsy-Hit-Idx)
038400                       move  WS-Row-Idx2
038500                          to Wsy-Hit-Row-No (Wsy-Hit-Idx)
038600              end-if
038700     end-if.
038800*
038900 bb011-Check-Year-Kept.
039000*
039100     if   Wsy-Hit-Year (Wsy-Hit-Idx) =
039200          Wsk-Row-Item-Name (WS-Row-Idx2) (1:4)
039300              set  WS-Year-Slot-Found to true
039400     end-if.
039500*
039600 bb020-Build-Year-Sections.
039700*
039800*  Data rows run from the row after the header to the row before
039900*   the next kept header, or block end.
040000*
040100     move     Wsy-Hit-Row-No (Wsy-Hit-Idx) to WS-Sec-Start.
040200     add      1 to WS-Sec-Start.
040300     if       Wsy-Hit-Idx < Wsy-Hit-Count
040400              compute WS-Sec-End =
040500                      Wsy-Hit-Row-No (Wsy-Hit-Idx + 1) - 1
040600     else
040700              move    Wsk-Row-Count to WS-Sec-End
040800     end-if.
040900     move     Wsy-Hit-Year (Wsy-Hit-Idx) to WS-Cur-Year.
041000*
041100     move     zero to Wss-Seen-Count.
041200     move     zero to WS-Other-Seq.
041300     if       WS-Sec-Start <= WS-Sec-End
041400              perform bb030-Extract-Section-Rows
041500                      varying WS-Row-Idx2 from WS-Sec-Start by 1
041600                      until   WS-Row-Idx2 > WS-Sec-End
041700     end-if.
041800*
041900 bb030-Extract-Section-Rows.
042000*
042100*  Trim/drop blanks, dedup (その他 rows always kept, all other
042200*   names once per section), edit amount.
042300*
042400 if    Wsk-Row-Item-Name (WS-Row-Idx2) not = spaces
042500    move "N" to Wsi-Dup-Other-Sw
042600    if   Wsk-Row-Item-Name (WS-Row-Idx2) = "その他"
042700       set  Wsi-Is-Other-Item to true
042800       add  1 to WS-Other-Seq
042900    end-if
043000*
043100    if   Wsi-Is-Other-Item
043200       perform bb032-Edit-Amount
043300       perform bb040-Merge-Sections
043400    else
043500       move "N" to WS-Name-Found-Sw
043600       perform bb031-Check-Name-Seen
043700          varying Wss-Seen-Idx from 1 by 1
043800          until   Wss-Seen-Idx > Wss-Seen-Count
043900       if   not WS-Name-Already-Seen
044000          add 1 to Wss-Seen-Count
044100          set Wss-Seen-Idx to Wss-Seen-Count
044200          move Wsk-Row-Item-Name (WS-Row-Idx2)
044300             to Wss-Seen-Name (Wss-Seen-Idx)
044400          perform bb032-Edit-Amount
044500          perform bb040-Merge-Sections
044600       end-if
044700    end-if
044800 end-if.
044900*
045000 bb031-Check-Name-Seen.
045100*
045200     if   Wss-Seen-Name (Wss-Seen-Idx) =
045300          Wsk-Row-Item-Name (WS-Row-Idx2)
045400              set  WS-Name-Already-Seen to true
045500     end-if.
045600*
045700 bb032-Edit-Amount.
045800*
045900*  Strip comma separators, non-numeric or blank amount text
046000*   becomes zero.  A lone leading or trailing
046100*   "-" (net loss / negative movement) is kept as sign, not
046200*   dropped as a non-digit - see bb032a-Scan-One-Char.
046300*
046400     move     spaces to WS-Amt-Text-Work.
046500     move     zero   to WS-Digit-Cnt.
046600     move     zero   to WS-Amount-Num.
046700     set      WS-Amount-Not-Negative to true.
046800     if       Wsk-Row-Amount-Txt (WS-Row-Idx2) not = spaces
046900              perform bb032a-Scan-One-Char
047000                      varying C from 1 by 1
047100                      until   C > 15
047200              if      WS-Digit-Cnt > zero
047300                      move WS-Amt-Text-Work (1:WS-Digit-Cnt)
047400                           to WS-Amount-Num
047500                      if   WS-Amount-Is-Negative
047600                           compute WS-Amount-Num =
047700                                   WS-Amount-Num * -1
047800                      end-if
047900              end-if
048000     end-if.
048100*
048200 bb032a-Scan-One-Char.
048300*
048400     if       Wsk-Row-Amount-Txt (WS-Row-Idx2) (C:1) is numeric
048500              add     1 to WS-Digit-Cnt
048600              move    Wsk-Row-Amount-Txt (WS-Row-Idx2) (C:1)
048700                   to WS-Amt-Digit (WS-Digit-Cnt)
048800     else
048900        if    Wsk-Row-Amount-Txt (WS-Row-Idx2) (C:1) = "-"
049000              set   WS-Amount-Is-Negative to true
049100        end-if
049200     end-if.
049300*
049400 bb040-Merge-Sections.
049500*
049600*  One row per item key (name + その他 occurrence), one column
049700*   per year, full outer join on year - an
049800*   item's Nth year slot is always PL-Year-Hit-Table's Nth entry,
049900*   the block's one common ascending year axis, not a list the
050000*   item builds up out of its own, possibly sparser, history.
050100*
050200     move     "N" to Wsi-Found-Sw.
050300     perform  bb041-Check-Item-Kept
050400              varying Wsi-Item-Idx from 1 by 1
050500              until   Wsi-Item-Idx > Wsi-Item-Count
050600              or      Wsi-Item-Found.
050700*
050800     if       not Wsi-Item-Found
050900              add      1 to Wsi-Item-Count
051000              set      Wsi-Item-Idx to Wsi-Item-Count
051100              move     Wsk-Row-Item-Name (WS-Row-Idx2)
051200                       to Wsi-Item-Name (Wsi-Item-Idx)
051300              move     WS-Other-Seq
051400                       to Wsi-Item-Occ-No (Wsi-Item-Idx)
051500              perform  bb040a-Init-Year-Axis
051600     end-if.
051700*
051800     move     WS-Amount-Num
051900            to Wsi-Item-Amt (Wsi-Item-Idx, Wsy-Hit-Idx).
052000*
052100 bb041-Check-Item-Kept.
052200*
052300     if   Wsi-Item-Name (Wsi-Item-Idx) =
052400          Wsk-Row-Item-Name (WS-Row-Idx2)
052500        and   Wsi-Item-Occ-No (Wsi-Item-Idx) = WS-Other-Seq
052600              set  Wsi-Item-Found to true
052700     end-if.
052800*
052900 bb040a-Init-Year-Axis.
053000*
053100*  A newly seen item is given the block's whole year axis up
053200*   front, straight from PL-Year-Hit-Table, amounts zeroed - a
053300*   year this item has no row for in its own section keeps that
053400*   zero, per CONSOLIDATED-RECORD ("0 when absent in that year").
053500*   All 10 slots are reset, not just the ones this block uses, as
053600*   PL-Item-Table is Linkage and a shorter block must not inherit
053700*   a longer block's leftover year/amount from the prior CALL.
053800*
053900     move     Wsy-Hit-Count to Wsi-Item-Year-Count (Wsi-Item-Idx).
054000     perform  bb040b-Init-One-Year
054100              varying D from 1 by 1
054200              until   D > 10.
054300*
054400 bb040b-Init-One-Year.
054500*
054600     if       D <= Wsy-Hit-Count
054700              move  Wsy-Hit-Year (D)
054800                 to Wsi-Item-Year (Wsi-Item-Idx, D)
054900     else
055000              move  zero to Wsi-Item-Year (Wsi-Item-Idx, D)
055100     end-if.
055200     move     zero to Wsi-Item-Amt (Wsi-Item-Idx, D).
055300*
055400 bb050-Build-Heading-Line.
055500*
055600*  Build the year headings so the report columns can source their
055700*   headings from this run's actual years - Report Writer column
055800*   headings cannot otherwise vary per GENERATE.
055900*
056000     move     spaces to WS-Heading-Line.
056100     if       Wsi-Item-Count > zero
056200              perform bb051-Post-One-Year
056300                      varying C from 1 by 1
056400                      until   C > Wsi-Item-Year-Count (1)
056500                      or      C > 10
056600     end-if.
056700*
056800 bb051-Post-One-Year.
056900*
057000     move     Wsi-Item-Year (1, C) to WS-Heading-Year (C) (1:4).
057100*
057200 aa050-Print-Consolidated.
057300*
057400     perform  aa051-Print-One-Item
057500              varying Wsi-Item-Idx from 1 by 1
057600              until   Wsi-Item-Idx > Wsi-Item-Count.
057700*
057800 aa051-Print-One-Item.
057900*
058000     generate PL-Con-Detail.
058100*
