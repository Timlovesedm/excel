000100******************************************************************
000200*                                                                *
000300*         Year-On-Year Analyser And YoY Report                  *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.          plyoyan.
001100 author.              Vincent B Coen.
001200 installation.        Applewood Computers.
001300 date-written.        19/11/1989.
001400 date-compiled.
001500 security.            Copyright (C) 2026 & later, Vincent Bryan Coen.
001600*                     Distributed under the GNU General Public License.
001700*                     See the file COPYING for details.
001800**
001900*    Remarks.         CALLed by PLBATCH once per surviving block,
002000*                     straight after PLCONSOL has built that block's
002100*                     item-by-year table (PL-Item-Table).  Groups
002200*                     its rows by item name (collapsing duplicate
002300*                     その他 rows into one), works out each item's
002400*                     change and percent change over the prior
002500*                     year, and prints the Year-On-Year report.
002600*
002700*                     Uses RW (Report Writer for prints).
002800**
002900*    Version.         See Prog-Name in WS.
003000**
003100*    Called Modules.
003200*                     None.
003300**
003400*    Files used :
003500*                     YOY-FILE. Year-On-Year report (output).
003600**
003700*    Error messages used.
003800* Program specific:
003900*                     PL020 - PL021.
004000**
004100* Changes:
004200* 19/11/89 klm - 1.0.00 Created - simple year-over-year percent
004300*                       add-on to the Management Accounts pivot,
004400*                       2 years side by side, no change column.
004500* 25/03/93 klm -    .01 Added the change-amount column alongside
004600*                       the percent column.
004700* 11/09/98 rfd -    .02 Y2K remediation - year fields widened to
004800*                       PIC 9(4), all 2-digit comparisons removed.
004900* 14/01/99 rfd -    .03 Verified clean century rollover, no change
005000*                       needed beyond the .02 fix.
005100* 05/06/04 djb - 2.0.00 Added the "-" blank-percent convention for
005200*                       a zero/undefined prior-year amount, instead
005300*                       of printing a misleading 0.00%.
005400* 11/11/09 pww -    .01 Added file-status display on report-file
005500*                       open failure.
005600* 22/01/26 vbc - 3.0.00 Rewritten to CALL from the new PLBATCH/
005700*                       PLCONSOL pipeline instead of the retired
005800*                       Management Accounts menu option - started
005900*                       from plconsol's shell, the RW handling and
006000*                       Run-Switch dispatch carry over unchanged,
006100*                       the table and report do not.
006200* 02/02/26 vbc -    .01 Added Wsz-Pct-NA-Sw - percent change is left
006300*                       blank, not computed as zero, when the prior
006400*                       year amount is zero.
006500* 10/02/26 vbc -    .02 Only the item's first 3 year slots were
006600*                       columned on the report, to fit a 132 col
006700*                       landscape print - no data was lost from
006800*                       PL-Item-Table, only from the printed YOY
006900*                       report.
007000* 24/02/26 hjr -    .03 PL-Yoy-Detail/PL-Yoy-Head now carry all 10
007100*                       year slots, not just the first 3 - every
007200*                       fiscal year needs its own column, no cap,
007300*                       and the YOY-FILE is the deliverable output,
007400*                       not PL-Item-Table.  Print line is wider
007500*                       (cols to 413) to hold the extra columns.
007600* 02/03/26 hjr - 3.1.00 Fixed cc010-Group-By-Item - a grouped
007700*                       item's year slot was found by hunting
007800*                       that item's own list for an insert
007900*                       point, so an item PLCONSOL built with
008000*                       gaps in its early years came out
008100*                       shifted against the heading row.
008200*                       PLCONSOL's bb040-Merge-Sections now
008300*                       gives every row in PL-Item-Table the
008400*                       same year axis, so slot N is simply
008500*                       slot N here too - dropped cc014-Find-
008600*                       Year-Slot/cc015-Insert-Year-Slot/cc016-
008700*                       Shift-One-Right and the Wsz-Insert-
008800*                       Stop-Sw switch, no longer needed.
008900*
009000*************************************************************************
009100* Copyright Notice.
009200* ****************
009300*
009400* This notice supersedes all prior copyright notices & was updated 2024-04-16.
009500*
009600* These files and programs are part of the Applewood Computers Accounting
009700* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
009800*
009900* This program is now free software; you can redistribute it and/or modify it
010000* under the terms listed here and of the GNU General Public License as
010100* published by the Free Software Foundation; version 3 and later as revised
010200* for PERSONAL USAGE ONLY and that includes for use within a business but
010300* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010400*
010500* Persons interested in repackaging, redevelopment for the purpose of resale or
010600* distribution in a rental or hire mode must get in touch with the copyright
010700* with your commercial plans and proposals to vbcoen@gmail.com.
010800*
010900* ACAS is distributed in the hope that it will be useful, but WITHOUT
011000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
011100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
011200* for more details. If it breaks, you own both pieces but I will endeavour
011300* to fix it, providing you tell me about the problem.
011400*
011500* You should have received a copy of the GNU General Public License along
011600* with ACAS; see the file COPYING.  If not, write to the Free Software
011700* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
011800*
011900*************************************************************************
012000*
012100 environment             division.
012200*================================
012300*
012400 special-names.       C01 is TOP-OF-FORM.
012500*
012600 input-output            section.
012700 file-control.
012800 copy "selplyoy.cob".
012900*
013000 data                    division.
013100*================================
013200*
013300 file section.
013400*
013500 fd  PL-Yoy-File
013600     reports are PL-Yoy-Report.
013700*
013800 working-storage section.
013900*-----------------------
014000 77  Prog-Name               pic x(17) value "PLYOYAN (3.1.00)".
014100*
014200 01  WS-Data.
014300     03  PL-Yoy-Status        pic xx.
014400     03  PL-Yoy-Status-N  redefines PL-Yoy-Status
014500                              pic 9(2).
014600     03  WS-Page-Lines        binary-char unsigned value 56.
014700     03  C                    pic 99       comp.
014800     03  D                    pic 99       comp.
014900     03  filler               pic x(05).
015000*
015100 01  WS-Amount-View           pic s9(13)       comp-3 value zero.
015200 01  WS-Amount-View-R redefines WS-Amount-View
015300                              pic s9(13).
015400*  zoned re-view of a packed total, for the odd debug DISPLAY.
015500*
015600 01  WS-Heading-Line          pic x(44) value spaces.
015700 01  WS-Heading-Line-R redefines WS-Heading-Line.
015800     03  WS-Heading-Year      pic x(04) occurs 10 times.
015900     03  filler               pic x(04).
016000*
016100 copy "wsplyoy.cob".
016200*
016300 01  Error-Messages.
016400* Program specific:
016500     03  PL020            pic x(25)
016600                              value "PL020 Open failed - Yoy ".
016700     03  PL021            pic x(25)
016800                              value "PL021 Block with no data".
016900*
017000 linkage section.
017100****************
017200*
017300 copy "wscall.cob".
017400 copy "wsplitm.cob".
017500*
017600 Report section.
017700***************
017800*
017900 RD  PL-Yoy-Report
018000     control      Final
018100     Page Limit   WS-Page-Lines
018200     Heading      1
018300     First Detail 5
018400     Last  Detail WS-Page-Lines.
018500*
018600 01  PL-Yoy-Head  Type Page Heading.
018700     03  line  1.
018800         05  col   1     pic x(17)   source Prog-Name.
018900         05  col  20     pic x(40)   source WS-Current-Block-Name.
019000         05  col 114     pic x(5)    value "Page ".
019100         05  col 119     pic zz9     source Page-Counter.
019200     03  line  3.
019300         05  col   1     pic x(40)   value
019400                          "Year-On-Year Analysis".
019500     03  line  5.
019600         05  col   1     pic x(20)   value "Common Item".
019700         05  col  42     pic x(04)   source WS-Heading-Year (1).
019800         05  col  57     pic x(04)   source WS-Heading-Year (2).
019900         05  col  71     pic x(13)   value "増減額".
020000         05  col  85     pic x(13)   value "増減率(%)".
020100         05  col  97     pic x(04)   source WS-Heading-Year (3).
020200         05  col 111     pic x(13)   value "増減額".
020300         05  col 125     pic x(13)   value "増減率(%)".
020400         05  col 137     pic x(04)   source WS-Heading-Year (4).
020500         05  col 151     pic x(13)   value "増減額".
020600         05  col 165     pic x(13)   value "増減率(%)".
020700         05  col 177     pic x(04)   source WS-Heading-Year (5).
020800         05  col 191     pic x(13)   value "増減額".
020900         05  col 205     pic x(13)   value "増減率(%)".
021000         05  col 217     pic x(04)   source WS-Heading-Year (6).
021100         05  col 231     pic x(13)   value "増減額".
021200         05  col 245     pic x(13)   value "増減率(%)".
021300         05  col 257     pic x(04)   source WS-Heading-Year (7).
021400         05  col 271     pic x(13)   value "増減額".
021500         05  col 285     pic x(13)   value "増減率(%)".
021600         05  col 297     pic x(04)   source WS-Heading-Year (8).
021700         05  col 311     pic x(13)   value "増減額".
021800         05  col 325     pic x(13)   value "増減率(%)".
021900         05  col 337     pic x(04)   source WS-Heading-Year (9).
022000         05  col 351     pic x(13)   value "増減額".
022100         05  col 365     pic x(13)   value "増減率(%)".
022200         05  col 377     pic x(04)   source WS-Heading-Year (10).
022300         05  col 391     pic x(13)   value "増減額".
022400         05  col 405     pic x(13)   value "増減率(%)".
022500*
022600 01  PL-Yoy-Detail  Type Detail.
022700     03  line + 1.
022800         05  col   1     pic x(40)
022900                  source  Wsz-Item-Name (Wsz-Item-Idx).
023000         05  col  42     pic -(13)9
023100                  source  Wsz-Item-Amt (Wsz-Item-Idx, 1).
023200         05  col  57     pic -(13)9
023300                  source  Wsz-Item-Amt (Wsz-Item-Idx, 2)
023400                  present when Wsz-Has-Year-2 (Wsz-Item-Idx).
023500         05  col  71     pic -(13)9
023600                  source  Wsz-Item-Diff (Wsz-Item-Idx, 2)
023700                  present when Wsz-Has-Year-2 (Wsz-Item-Idx).
023800         05  col  85     pic -(6)9.99
023900                  source  Wsz-Item-Pct (Wsz-Item-Idx, 2)
024000                  present when Wsz-Has-Year-2 (Wsz-Item-Idx)
024100                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 2).
024200         05  col  85     pic x(09)   value "-"
024300                  present when Wsz-Has-Year-2 (Wsz-Item-Idx)
024400                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 2).
024500         05  col  97     pic -(13)9
024600                  source  Wsz-Item-Amt (Wsz-Item-Idx, 3)
024700                  present when Wsz-Has-Year-3 (Wsz-Item-Idx).
024800         05  col 111     pic -(13)9
024900                  source  Wsz-Item-Diff (Wsz-Item-Idx, 3)
025000                  present when Wsz-Has-Year-3 (Wsz-Item-Idx).
025100         05  col 125     pic -(6)9.99
025200                  source  Wsz-Item-Pct (Wsz-Item-Idx, 3)
025300                  present when Wsz-Has-Year-3 (Wsz-Item-Idx)
025400                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 3).
025500         05  col 125     pic x(09)   value "-"
025600                  present when Wsz-Has-Year-3 (Wsz-Item-Idx)
025700                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 3).
025800         05  col 137 pic -(13)9
025900                  source  Wsz-Item-Amt (Wsz-Item-Idx, 4)
026000                  present when Wsz-Has-Year-4 (Wsz-Item-Idx).
026100         05  col 151 pic -(13)9
026200                  source  Wsz-Item-Diff (Wsz-Item-Idx, 4)
026300                  present when Wsz-Has-Year-4 (Wsz-Item-Idx).
026400         05  col 165 pic -(6)9.99
026500                  source  Wsz-Item-Pct (Wsz-Item-Idx, 4)
026600                  present when Wsz-Has-Year-4 (Wsz-Item-Idx)
026700                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 4).
026800         05  col 165 pic x(09)   value "-"
026900                  present when Wsz-Has-Year-4 (Wsz-Item-Idx)
027000                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 4).
027100         05  col 177 pic -(13)9
027200                  source  Wsz-Item-Amt (Wsz-Item-Idx, 5)
027300                  present when Wsz-Has-Year-5 (Wsz-Item-Idx).
027400         05  col 191 pic -(13)9
027500                  source  Wsz-Item-Diff (Wsz-Item-Idx, 5)
027600                  present when Wsz-Has-Year-5 (Wsz-Item-Idx).
027700         05  col 205 pic -(6)9.99
027800                  source  Wsz-Item-Pct (Wsz-Item-Idx, 5)
027900                  present when Wsz-Has-Year-5 (Wsz-Item-Idx)
028000                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 5).
028100         05  col 205 pic x(09)   value "-"
028200                  present when Wsz-Has-Year-5 (Wsz-Item-Idx)
028300                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 5).
028400         05  col 217 pic -(13)9
028500                  source  Wsz-Item-Amt (Wsz-Item-Idx, 6)
028600                  present when Wsz-Has-Year-6 (Wsz-Item-Idx).
028700         05  col 231 pic -(13)9
028800                  source  Wsz-Item-Diff (Wsz-Item-Idx, 6)
028900                  present when Wsz-Has-Year-6 (Wsz-Item-Idx).
029000         05  col 245 pic -(6)9.99
029100                  source  Wsz-Item-Pct (Wsz-Item-Idx, 6)
029200                  present when Wsz-Has-Year-6 (Wsz-Item-Idx)
029300                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 6).
029400         05  col 245 pic x(09)   value "-"
029500                  present when Wsz-Has-Year-6 (Wsz-Item-Idx)
029600                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 6).
029700         05  col 257 pic -(13)9
029800                  source  Wsz-Item-Amt (Wsz-Item-Idx, 7)
029900                  present when Wsz-Has-Year-7 (Wsz-Item-Idx).
030000         05  col 271 pic -(13)9
030100                  source  Wsz-Item-Diff (Wsz-Item-Idx, 7)
030200                  present when Wsz-Has-Year-7 (Wsz-Item-Idx).
030300         05  col 285 pic -(6)9.99
030400                  source  Wsz-Item-Pct (Wsz-Item-Idx, 7)
030500                  present when Wsz-Has-Year-7 (Wsz-Item-Idx)
030600                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 7).
030700         05  col 285 pic x(09)   value "-"
030800                  present when Wsz-Has-Year-7 (Wsz-Item-Idx)
030900                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 7).
031000         05  col 297 pic -(13)9
031100                  source  Wsz-Item-Amt (Wsz-Item-Idx, 8)
031200                  present when Wsz-Has-Year-8 (Wsz-Item-Idx).
031300         05  col 311 pic -(13)9
031400                  source  Wsz-Item-Diff (Wsz-Item-Idx, 8)
031500                  present when Wsz-Has-Year-8 (Wsz-Item-Idx).
031600         05  col 325 pic -(6)9.99
031700                  source  Wsz-Item-Pct (Wsz-Item-Idx, 8)
031800                  present when Wsz-Has-Year-8 (Wsz-Item-Idx)
031900                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 8).
032000         05  col 325 pic x(09)   value "-"
032100                  present when Wsz-Has-Year-8 (Wsz-Item-Idx)
032200                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 8).
032300         05  col 337 pic -(13)9
032400                  source  Wsz-Item-Amt (Wsz-Item-Idx, 9)
032500                  present when Wsz-Has-Year-9 (Wsz-Item-Idx).
032600         05  col 351 pic -(13)9
032700                  source  Wsz-Item-Diff (Wsz-Item-Idx, 9)
032800                  present when Wsz-Has-Year-9 (Wsz-Item-Idx).
032900         05  col 365 pic -(6)9.99
033000                  source  Wsz-Item-Pct (Wsz-Item-Idx, 9)
033100                  present when Wsz-Has-Year-9 (Wsz-Item-Idx)
033200                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 9).
033300         05  col 365 pic x(09)   value "-"
033400                  present when Wsz-Has-Year-9 (Wsz-Item-Idx)
033500                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 9).
033600         05  col 377 pic -(13)9
033700                  source  Wsz-Item-Amt (Wsz-Item-Idx, 10)
033800                  present when Wsz-Has-Year-10 (Wsz-Item-Idx).
033900         05  col 391 pic -(13)9
034000                  source  Wsz-Item-Diff (Wsz-Item-Idx, 10)
034100                  present when Wsz-Has-Year-10 (Wsz-Item-Idx).
034200         05  col 405 pic -(6)9.99
034300                  source  Wsz-Item-Pct (Wsz-Item-Idx, 10)
034400                  present when Wsz-Has-Year-10 (Wsz-Item-Idx)
034500                  and     Wsz-Pct-Is-Valid (Wsz-Item-Idx, 10).
034600         05  col 405 pic x(09)   value "-"
034700                  present when Wsz-Has-Year-10 (Wsz-Item-Idx)
034800                  and     Wsz-Pct-Is-NA (Wsz-Item-Idx, 10).
034900*
035000 01  type control Footing Final line plus 2.
035100     03  col   1          pic x(27)
035200                              value "Total - Items Analysed :  ".
035300     03  col  28          pic zzz9    source Wsz-Item-Count.
035400*
035500 procedure division using WS-Calling-Data PL-Item-Table.
035600*
035700 aa000-Main                 section.
035800**********************************
035900*
036000     evaluate true
036100         when    WS-Run-Start     perform aa005-Start-Run
036200         when    WS-Run-Process   perform aa010-Process-Block
036300         when    WS-Run-End       perform aa007-End-Run
036400     end-evaluate.
036500     goback.
036600*
036700 aa000-Exit.  exit section.
036800*
036900 aa005-Start-Run             section.
037000***********************************
037100*
037200     open     output PL-Yoy-File.
037300     if       PL-Yoy-Status not = "00"
037400              display  PL020 PL-Yoy-Status
037500              move     1 to WS-Term-Code
037600     else
037700              initiate PL-Yoy-Report
037800     end-if.
037900*
038000 aa005-Exit.  exit section.
038100*
038200 aa007-End-Run               section.
038300***********************************
038400*
038500     terminate
038600              PL-Yoy-Report.
038700     close    PL-Yoy-File.
038800*
038900 aa007-Exit.  exit section.
039000*
039100 aa010-Process-Block         section.
039200***********************************
039300*
039400*  Fold PL-Item-Table (built by PLCONSOL for this block) into
039500*   PL-Yoy-Table grouped by item name, work out the changes,
039600*   and print the report.
039700*
039800     move     zero to Wsz-Item-Count.
039900     if       Wsi-Item-Count = zero
040000              display  PL021 WS-Current-Block-Name
040100     else
040200              perform  cc010-Group-By-Item
040300                       varying Wsi-Item-Idx from 1 by 1
040400                       until   Wsi-Item-Idx > Wsi-Item-Count
040500              perform  cc020-Calc-Changes
040600                       varying Wsz-Item-Idx from 1 by 1
040700                       until   Wsz-Item-Idx > Wsz-Item-Count
040800              perform  cc030-Build-Heading-Line
040900              perform  aa050-Print-Yoy
041000     end-if.
041100*
041200 aa010-Exit.  exit section.
041300*
041400 cc010-Group-By-Item         section.
041500***********************************
041600*
041700*  Group the consolidated rows by item name, summing amounts
041800*   per year (collapses duplicate その他 rows already
041900*   distinguished by occurrence number in PL-Item-Table).
042000*   PLCONSOL's bb040-Merge-Sections now gives every row the same
042100*   block-wide year axis, so a grouped item's Nth slot is simply
042200*   its source row's Nth slot too - no per-item insert/shift.
042300*
042400     perform  cc011-Group-One-Year
042500              varying Wsi-Year-Idx from 1 by 1
042600              until   Wsi-Year-Idx >
042700                      Wsi-Item-Year-Count (Wsi-Item-Idx).
042800*
042900 cc010-Exit.  exit.
043000*
043100 cc011-Group-One-Year.
043200*
043300     move     "N" to Wsz-Found-Sw.
043400     perform  cc012-Check-Grouped-Item
043500              varying Wsz-Item-Idx from 1 by 1
043600              until   Wsz-Item-Idx > Wsz-Item-Count
043700              or      Wsz-Item-Found.
043800*
043900     if       not Wsz-Item-Found
044000              add      1 to Wsz-Item-Count
044100              set      Wsz-Item-Idx to Wsz-Item-Count
044200              move     Wsi-Item-Name (Wsi-Item-Idx)
044300                   to  Wsz-Item-Name (Wsz-Item-Idx)
044400              perform  cc013-Init-Year-Axis
044500     end-if.
044600*
044700     add      Wsi-Item-Amt (Wsi-Item-Idx, Wsi-Year-Idx)
044800           to Wsz-Item-Amt (Wsz-Item-Idx, Wsi-Year-Idx).
044900*
045000 cc012-Check-Grouped-Item.
045100*
045200     if       Wsz-Item-Name (Wsz-Item-Idx) =
045300              Wsi-Item-Name (Wsi-Item-Idx)
045400              set  Wsz-Item-Found to true
045500     end-if.
045600*
045700 cc013-Init-Year-Axis.
045800*
045900*  A newly grouped item takes the whole block year axis straight
046000*   from this row's own PL-Item-Table entry - every item there
046100*   already shares the same years in the same slots - amount
046200*   zeroed, ready for cc011's ADD above to total into.
046300*
046400     move     Wsi-Item-Year-Count (Wsi-Item-Idx)
046500           to Wsz-Item-Year-Count (Wsz-Item-Idx).
046600     perform  cc014-Init-One-Year
046700              varying D from 1 by 1
046800              until   D > 10.
046900*
047000 cc014-Init-One-Year.
047100*
047200     if       D <= Wsi-Item-Year-Count (Wsi-Item-Idx)
047300              move  Wsi-Item-Year (Wsi-Item-Idx, D)
047400                 to Wsz-Item-Year (Wsz-Item-Idx, D)
047500     else
047600              move  zero to Wsz-Item-Year (Wsz-Item-Idx, D)
047700     end-if.
047800     move     zero to Wsz-Item-Amt (Wsz-Item-Idx, D).
047900*
048000 cc020-Calc-Changes          section.
048100***********************************
048200*
048300*  Change and percent change vs the prior year; the earliest
048400*   year for each item has neither.
048500*
048600     set      Wsz-Year-Idx to 1.
048700     move     zero to Wsz-Item-Diff (Wsz-Item-Idx, 1).
048800     set      Wsz-Pct-Is-NA (Wsz-Item-Idx, 1) to true.
048900*
049000     perform  cc021-Calc-One-Year
049100              varying Wsz-Year-Idx from 2 by 1
049200              until   Wsz-Year-Idx >
049300                      Wsz-Item-Year-Count (Wsz-Item-Idx).
049400*
049500 cc020-Exit.  exit.
049600*
049700 cc021-Calc-One-Year.
049800*
049900     compute  Wsz-Item-Diff (Wsz-Item-Idx, Wsz-Year-Idx) =
050000              Wsz-Item-Amt  (Wsz-Item-Idx, Wsz-Year-Idx) -
050100              Wsz-Item-Amt  (Wsz-Item-Idx, Wsz-Year-Idx - 1).
050200*
050300     if       Wsz-Item-Amt (Wsz-Item-Idx, Wsz-Year-Idx - 1) = zero
050400              set      Wsz-Pct-Is-NA (Wsz-Item-Idx, Wsz-Year-Idx)
050500                       to true
050600     else
050700              compute  Wsz-Item-Pct (Wsz-Item-Idx, Wsz-Year-Idx)
050800                       rounded =
050900                       Wsz-Item-Diff (Wsz-Item-Idx, Wsz-Year-Idx)
051000                       * 100
051100                       / Wsz-Item-Amt
051200                         (Wsz-Item-Idx, Wsz-Year-Idx - 1)
051300              set      Wsz-Pct-Is-Valid
051400                       (Wsz-Item-Idx, Wsz-Year-Idx) to true
051500     end-if.
051600*
051700 cc030-Build-Heading-Line    section.
051800***********************************
051900*
052000*  Column headings show every year slot of item 1 - every item in
052100*   the grouped table shares the same year axis (see cc010), so
052200*   item 1's years stand for the whole block.
052300*
052400     move     spaces to WS-Heading-Line.
052500     perform  cc031-Post-One-Year
052600              varying C from 1 by 1
052700              until   C > 10
052800              or      C > Wsz-Item-Year-Count (1).
052900*
053000 cc030-Exit.  exit section.
053100*
053200 cc031-Post-One-Year.
053300*
053400     move     Wsz-Item-Year (1, C) to WS-Heading-Year (C) (1:4).
053500*
053600 aa050-Print-Yoy             section.
053700***********************************
053800*
053900     perform  aa051-Print-One-Item
054000              varying Wsz-Item-Idx from 1 by 1
054100              until   Wsz-Item-Idx > Wsz-Item-Count.
054200*
054300 aa050-Exit.  exit section.
054400*
054500 aa051-Print-One-Item.
054600*
054700     generate PL-Yoy-Detail.
054800*
