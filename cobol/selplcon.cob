000100********************************************
000200*   SELECT For The Consolidated Output     *
000300********************************************
000400* 12/01/26 vbc - Created.
000500*
000600         select   PL-Consolidated-File
000700                  assign          to CONSOLIDATED-FILE
000800                  organization    is line sequential
000900                  access mode     is sequential
001000                  file status     is PL-Con-Status.
001100*
