000100********************************************
000200*   SELECT For The Year-On-Year Output     *
000300********************************************
000400* 12/01/26 vbc - Created.
000500*
000600         select   PL-Yoy-File
000700                  assign          to YOY-FILE
000800                  organization    is line sequential
000900                  access mode     is sequential
001000                  file status     is PL-Yoy-Status.
001100*
