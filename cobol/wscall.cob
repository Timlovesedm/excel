000100* 12/01/26 vbc - Created - was the ACAS menu-chaining WS-Calling-Data,
000200*                trimmed to what PLBATCH needs to drive PLCONSOL and
000300*                PLYOYAN as called subprograms (no menu involved here).
000400* 19/01/26 vbc - Added WS-Blocks-Produced, needed by AA013 to test the
000500*                chosen-name-already-exists rule across
000600*                the whole run, not just the current block.
000700* 26/01/26 vbc - Added WS-Run-Switch - a report file has to be OPENed
000800*                once and CLOSEd once across many CALLs of PLCONSOL/
000900*                PLYOYAN (one call per surviving block), so PLBATCH
001000*                tells the called program which of the three it is.
001050* 24/02/26 hjr - No layout change.  PLBATCH now moves WS-Caller and
001060*                WS-Called ahead of every CALL of PLCONSOL/PLYOYAN -
001070*                they were carried over from the old menu copybook
001080*                but sat unset here.
001100*
001200         01  WS-Calling-Data.
001300             03  WS-Called           pic x(8).
001400* subprogram about to be CALLed
001500             03  WS-Caller           pic x(8).
001600* subprogram doing the CALLing
001700             03  WS-Term-Code        pic 99.
001800* returned status, 0 = ok
001900             03  WS-Run-Switch       pic x.
002000* S=start run, P=process block, E=end run
002100                 88  WS-Run-Start                  value "S".
002200                 88  WS-Run-Process                value "P".
002300                 88  WS-Run-End                    value "E".
002400             03  WS-Current-Block-Name  pic x(40).
002500* current block, passed down to PLCONSOL/PLYOYAN
002600             03  WS-Blocks-Produced  binary-short unsigned.
002700* count of surviving blocks emitted so far
002750             03  filler              pic x(05).
002800*
