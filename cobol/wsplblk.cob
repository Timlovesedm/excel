000100********************************************
000200*                                          *
000300*  Working Storage For One Extract Block   *
000400*                                          *
000500*     Row-Entry order preserved as read    *
000600********************************************
000700*  Table size 500 rows x 55 bytes = 27,500 bytes per block.
000800*
000900* Holds the raw (item-name, amount-text) cells captured between one
001000*  boundary row and the next while AA010-Scan-Extract splits the
001100*  extract into blocks; BB010 onward in plconsol.cbl works from this
001200*  table, not from the EXTRACT file directly, once a block is cut.
001300*
001400* 29/10/25 vbc - Created - was wspychk.cob, kept the small fixed OCCURS
001500*                shape, content is now capture rows, not check amounts.
001600* 02/02/26 vbc - Row-Entry widened to 500 - a block can run up to
001700*                200 items x a few year sections, well within 500.
001800* 09/02/26 vbc - Added PL-Extract-Buffer - AA010-Scan-Extract makes one
001900*                pass over the whole EXTRACT file into this buffer while
002000*                it is finding delimiter rows, so the file need not be
002100*                re-opened per block.  2,000 rows x 55 = 110,000 bytes.
002200*
002300         01  PL-Extract-Buffer.
002400             03  Wse-Row-Count         binary-short unsigned.
002500* rows read, whole run
002600             03  Wse-Row-Entry         occurs 2000 times
002700                                        indexed by Wse-Row-Idx.
002800                 05  Wse-Row-Item-Name   pic x(40).
002900                 05  Wse-Row-Amount-Txt  pic x(15).
002950             03  filler                pic x(05).
003000*
003100         01  PL-Block-Row-Table.
003200             03  Wsk-Row-Count         binary-short unsigned.
003300* rows captured, this block
003400             03  Wsk-Row-Entry         occurs 500 times
003500                                        indexed by Wsk-Row-Idx.
003600                 05  Wsk-Row-Item-Name   pic x(40).
003700* col 1 of the extract row, untrimmed
003800                 05  Wsk-Row-Amount-Txt  pic x(15).
003900* value-column text, untrimmed, may have commas
003950             03  filler                pic x(05).
004000*
004100* Boundary register built by AA010/AA011/AA012 on the single pass over
004200*  PL-Extract-Buffer - one entry per delimiter row (plus the leading
004300*  "unknown file 1" entry and the single-block fallback), in row order.
004400*
004500         01  PL-Boundary-Table.
004600             03  Wsb-Bound-Count       binary-char  unsigned.
004700* boundaries found, this run (max 50)
004800             03  Wsb-Bound-Entry       occurs 50 times
004900                                        indexed by Wsb-Bound-Idx.
005000                 05  Wsb-Bound-Row-No    binary-short unsigned.
005100* row in PL-Extract-Buffer this block starts on
005200                 05  Wsb-Bound-Name      pic x(40).
005300* provisional name, before AA013 uniqueness pass
005350             03  filler                pic x(05).
005400*
005500* Block-name register for the whole run - AA012/AA013 use this to
005600*  enforce the "_2", "_3" .. uniqueness rule.
005700*
005800         01  PL-Block-Name-Table.
005900             03  Wsk-Block-Count       binary-short unsigned.
006000* blocks produced so far, this run
006100             03  Wsk-Block-Entry       occurs 50 times
006200                                        indexed by Wsk-Block-Idx.
006300                 05  Wsk-Block-Name      pic x(40).
006350             03  filler                pic x(05).
006400*
