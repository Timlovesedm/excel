000100********************************************
000200*                                          *
000300*  Working Storage For The Consolidated    *
000400*   Item-By-Year Table (one per block)     *
000500*     Uses Wsi-Item-Name + Occ-No as key   *
000600********************************************
000700*  Table size 200 items x (40+2+1+10*(4+8+1)+5) = approx 29,600 bytes.
000800*
000900* THIS TABLE IS BUILT, NOT READ FROM DISK - see bb040-Merge-Sections
001000*  in plconsol.cbl for how it is populated from the year sections.
001100*
001200* 12/01/26 vbc - Created - was wspyhis.cob (emp QTD/YTD groups), the
001300*                repeating-group shape carried over, content replaced.
001400* 19/01/26 vbc - Added Wsi-Item-Occ-No to keep duplicate その他 rows
001500*                distinct through the merge.
001600* 03/02/26 vbc - Wsi-Item-Year/Amt widened to 10 occurrences (was
001700*                coded for 8, a block can run up to 10 years).
001800* 09/02/26 vbc - Added Wsi-Item-Year-Count - bb040a-Insert-Year-Amount
001900*                needs to know how many slots are already occupied,
002000*                before shifting, to insert a new year in ascending
002100*                order without scanning all 10 slots every time.
002200*
002300         01  PL-Item-Table.
002400             03  Wsi-Item-Count            binary-short unsigned.
002500* items built so far, this block
002600             03  Wsi-Item-Entry            occurs 200 times
002700                                       indexed by Wsi-Item-Idx.
002800                 05  Wsi-Item-Name         pic x(40).
002900* common item name, trimmed
003000                 05  Wsi-Item-Occ-No       pic 99.
003100* 1 for ordinary items;
003200* 1,2,3.. for multiple その他 rows in one block
003300                 05  Wsi-Item-Year-Count   pic 99.
003400* years occupied so far, this item (0-10)
003500                 05  Wsi-Item-Year-Grp     occurs 10 times
003600                                       indexed by Wsi-Year-Idx.
003700                     07  Wsi-Item-Year     pic 9(4).
003800* fiscal year this slot represents, 0 = unused
003900                     07  Wsi-Item-Amt      pic s9(13)   comp-3.
004000* amount for that year, 0 if item absent
004100                     07  filler            pic x.
004200                 05  filler                pic x(05).
004300*
004400         01  Wsi-Work-Flags.
004500             03  Wsi-Found-Sw             pic x       value "N".
004600                 88  Wsi-Item-Found                   value "Y".
004700                 88  Wsi-Item-Not-Found               value "N".
004800             03  Wsi-Dup-Other-Sw         pic x       value "N".
004900                 88  Wsi-Is-Other-Item                value "Y".
005000             03  filler                   pic x(10).
005100*
