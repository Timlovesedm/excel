000100********************************************
000200*                                          *
000300*  Working Storage For The Year-On-Year    *
000400*   Grouped Item Table (one per block)     *
000500*     Uses Wsz-Item-Name alone as key -    *
000600*     duplicate その他 rows from the item   *
000700*     table are summed into one row here.  *
000800********************************************
000900*  Table size 200 items x (40+2+10*(4+8+8+6+1)+5) = approx 61,000 bytes.
001000*
001100* THIS TABLE IS BUILT, NOT READ FROM DISK - see cc010-Group-By-Item
001200*  in plyoyan.cbl for how it is folded from PL-Item-Table.
001300*
001400* 22/01/26 vbc - Created - grouped shape modelled on wsplitm.cob, with
001500*                Wsz-Item-Diff/Pct added for the YoY delta columns.
001600* 02/02/26 vbc - Wsz-Pct-NA-Sw added - percent is undefined (not just
001700*                zero) when the prior year amount is zero, and the
001800*                report must print a blank/dash, not a computed 0.00.
001850* 02/03/26 hjr - Dropped Wsz-Insert-Stop-Sw - cc010-Group-By-Item in
001860*                plyoyan.cbl no longer hunts for an insertion point,
001870*                a grouped item's year slots now come straight from
001880*                PL-Item-Table's own axis, same slot number for slot
001890*                number.
001900*
002000        01  PL-Yoy-Table.
002100            03  Wsz-Item-Count        binary-short unsigned.
002200* grouped items built so far, this block
002300            03  Wsz-Item-Entry        occurs 200 times
002400                                       indexed by Wsz-Item-Idx.
002500                05  Wsz-Item-Name     pic x(40).
002600* common item name - その他 occurrences already summed together
002700                05  Wsz-Item-Year-Count pic 99.
002710                    88  Wsz-Has-Year-2    value 2 thru 99.
002720                    88  Wsz-Has-Year-3    value 3 thru 99.
002730                    88  Wsz-Has-Year-4    value 4 thru 99.
002740                    88  Wsz-Has-Year-5    value 5 thru 99.
002750                    88  Wsz-Has-Year-6    value 6 thru 99.
002760                    88  Wsz-Has-Year-7    value 7 thru 99.
002770                    88  Wsz-Has-Year-8    value 8 thru 99.
002780                    88  Wsz-Has-Year-9    value 9 thru 99.
002790                    88  Wsz-Has-Year-10   value 10 thru 99.
002800* years occupied so far, this item (0-10)
002900                05  Wsz-Item-Year-Grp  occurs 10 times
003000                                       indexed by Wsz-Year-Idx.
003100                    07  Wsz-Item-Year  pic 9(4).
003200* fiscal year this slot represents, 0 = unused
003300                    07  Wsz-Item-Amt   pic s9(13)    comp-3.
003400* this year's amount, summed over all its source rows
003500                    07  Wsz-Item-Diff  pic s9(13)    comp-3.
003600* amount(year) - amount(prior year); zero/meaningless in slot 1
003700                    07  Wsz-Item-Pct   pic s9(7)v9(2) comp-3.
003800* percent change vs prior year, rounded half-up; meaningless if NA
003900                    07  Wsz-Pct-NA-Sw  pic x.
004000                        88  Wsz-Pct-Is-NA       value "Y".
004100                        88  Wsz-Pct-Is-Valid    value "N".
004200                    07  filler         pic x.
004300            05  filler                 pic x(05).
004400*
004500        01  Wsz-Work-Flags.
004600            03  Wsz-Found-Sw          pic x       value "N".
004700                88  Wsz-Item-Found                value "Y".
004800                88  Wsz-Item-Not-Found            value "N".
004900            03  filler                pic x(15).
005200*
