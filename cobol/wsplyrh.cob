000100********************************************
000200*                                          *
000300*  Working Storage For Year-Header Hits    *
000400*     One per kept 20NN header, ascending  *
000500********************************************
000600*  Table size 10 x 9 bytes = 90 bytes per block.
000700*
000800* Built by BB010-Find-Year-Headers in plconsol.cbl, one entry per kept
000900*  year header (first occurrence of each distinct 20NN only).
001000*  Row-No is the row within Wsk-Row-Entry
001100*  (wsplblk.cob) the header was found on - that row + 1 starts the
001200*  year section, the next entry's Row-No (or block end) closes it.
001300*
001400* 30/10/25 vbc - Created - was wspycalx.cob, small fixed OCCURS shape
001500*                kept, content is now year-section bookkeeping.
001600*
001700         01  PL-Year-Hit-Table.
001800             03  Wsy-Hit-Count         binary-char  unsigned.
001900* years kept, this block (max 10)
002000             03  Wsy-Hit-Entry         occurs 10 times
002100                                        indexed by Wsy-Hit-Idx.
002200                 05  Wsy-Hit-Year        pic 9(4).
002300* the 20NN value found
002400                 05  Wsy-Hit-Row-No      binary-short unsigned.
002500* row of the header itself
002550             03  filler                pic x(05).
002600*
